000100*=================================================================*
000200* COPYBOOK:        ERVT
000300* ORIGINAL AUTHOR:  R. J. HALVERSEN
000400* DESCRIPTION:
000500*    SHARED LINKAGE TABLE FOR THE EARLY-REVIEWER EXTRACT.  A
000600*    ROW IS BUILT BY ERVREAD FOR EVERY REVIEW EVENT THAT PASSES
000700*    EDIT AND IS PICKED UP BY ERVANLZ ACROSS THE CALL BOUNDARY
000800*    TO BE GROUPED BY REVIEWER-ID AND SCORED.
000900*
001000* MAINTENANCE LOG
001100* DATE       AUTHOR          MAINTENANCE REQUIREMENT
001200* ---------- --------------- ---------------------------------
001300* 1987-03-14 R.J. HALVERSEN   CREATED FOR CODE-REVIEW METRICS
001400*                             EXTRACT PROJECT (REQ RM-0114).
001500* 1989-11-02 R.J. HALVERSEN   ADDED CONTEXTUAL-KNOWLEDGE FLAG
001600*                             PER REQ RM-0161.
001700* 1993-06-21 D. OKONKWO       WIDENED TIMESTAMP FIELDS TO
001800*                             9(12) TO SURVIVE THE SWITCH TO
001900*                             EPOCH-SECOND CLOCKS (REQ RM-0233).
002000* 1998-09-09 D. OKONKWO       Y2K REVIEW - NO 2-DIGIT YEAR
002100*                             FIELDS IN THIS TABLE. NO CHANGE
002200*                             REQUIRED. SIGNED OFF RM-Y2K-0071.
002300* 2004-02-17 T. ABERNATHY     ADDED EV-VALID-SW 88-LEVEL AND
002400*                             REDEFINES FOR THE DERIVED TIME-
002500*                             TO-REVIEW SIGN CHECK (RM-0410).
002600* 2011-08-05 T. ABERNATHY     RAISED TABLE CEILING TO 9999 ROWS
002700*                             - VOLUME GREW PAST OLD 999 LIMIT
002800*                             (RM-0552).
002900* 2019-01-30 M. QURESHI       ADDED EVENT-TABLE-INDEX AS A
003000*                             SHARED COMP SUBSCRIPT SO ERVANLZ
003100*                             NO LONGER NEEDS ITS OWN (RM-0688).
003200*=================================================================*
003300 01  EVENT-TABLE-SIZE            PIC S9(04) USAGE IS COMP.
003400 01  EVENT-TABLE-INDEX           PIC S9(04) USAGE IS COMP.
003500 01  EVENT-RECORDS-READ          PIC S9(07) USAGE IS COMP.
003600 01  EVENT-RECORDS-REJECTED      PIC S9(07) USAGE IS COMP.
003700*
003800 01  EVENT-TABLE.
003900     05  EV-TABLE-ENTRY OCCURS 1 TO 9999 TIMES
004000                 DEPENDING ON EVENT-TABLE-SIZE
004100                 INDEXED BY EV-INDEX.
004200         10  EV-REVIEWER-ID           PIC X(10).
004300         10  EV-PAST-REVIEWS-COUNT    PIC 9(05).
004400*           ALTERNATE NUMERIC-EDIT VIEW USED WHEN THE COUNT IS
004500*           ECHOED BACK ON A REJECT-LISTING DISPLAY LINE.
004600         10  EV-PAST-REVIEWS-EDIT REDEFINES
004700                 EV-PAST-REVIEWS-COUNT PIC ZZZZ9.
004800         10  EV-SUBMISSION-TIMESTAMP  PIC 9(12).
004900         10  EV-COMPLETION-TIMESTAMP  PIC 9(12).
005000         10  EV-TIME-TO-REVIEW        PIC S9(12).
005100*           UNSIGNED VIEW - VALID ROWS NEVER CARRY A SIGN, BUT
005200*           THE FIELD IS DEFINED SIGNED SO 2300-VALIDATE-EVENT
005300*           IN ERVREAD CAN DETECT COMPLETION-BEFORE-SUBMISSION.
005400         10  EV-TIME-TO-REVIEW-UNSGN REDEFINES
005500                 EV-TIME-TO-REVIEW    PIC 9(12).
005600         10  EV-TEAM-FAMILIARITY      PIC X(05).
005700         10  EV-CONTEXTUAL-KNOWLEDGE  PIC X(05).
005800*           BYTE VIEW OF THE TWO FLAGS - USED BY THE SHOP'S
005900*           OLD-STYLE INSPECT/CONVERTING UPPERCASE ROUTINE.
006000         10  EV-TEAM-FAM-BYTES REDEFINES
006100                 EV-TEAM-FAMILIARITY.
006200             15  EV-TEAM-FAM-CHAR     PIC X OCCURS 5 TIMES.
006250         10  EV-CTX-KNOW-BYTES REDEFINES
006260                 EV-CONTEXTUAL-KNOWLEDGE.
006270             15  EV-CTX-KNOW-CHAR     PIC X OCCURS 5 TIMES.
006300         10  EV-VALID-SW              PIC X(01).
006400             88  EV-VALID                    VALUE 'Y'.
006500             88  EV-NOT-VALID                VALUE 'N'.
006600         10  FILLER                   PIC X(10).
006700*=================================================================*
