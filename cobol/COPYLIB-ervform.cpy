000100*=================================================================*
000200* COPYBOOK:        ERVFORM
000300* ORIGINAL AUTHOR:  R. J. HALVERSEN
000400* DESCRIPTION:
000500*    OUTPUT-LINE FORMAT FOR THE EARLY-REVIEWER RESULTS FILE.
000600*    ONE LINE PER REVIEWER, COMMA-DELIMITED, HEADER LINE FIRST.
000700*    FIELDS ARE FIXED-COLUMN WITH TRAILING SPACE PADDING - THE
000800*    COMMA FILLERS BELOW ARE THE ACTUAL DELIMITERS WRITTEN.
000900*
001000* MAINTENANCE LOG
001100* DATE       AUTHOR          MAINTENANCE REQUIREMENT
001200* ---------- --------------- ---------------------------------
001300* 1987-03-20 R.J. HALVERSEN   CREATED FOR CODE-REVIEW METRICS
001400*                             EXTRACT PROJECT (REQ RM-0114).
001500* 1993-06-24 D. OKONKWO       WIDENED AVG-REVIEW-TIME TO 9(12)
001600*                             TO MATCH THE WIDER EPOCH CLOCK
001700*                             FIELDS IN ERVT (REQ RM-0233).
001800* 2004-02-19 T. ABERNATHY     ADDED RL-EARLY-FLAG-1ST REDEFINES
001900*                             SO THE OUTPUT PROCEDURE CAN TEST
002000*                             THE EARLY FLAG OFF ONE BYTE
002100*                             INSTEAD OF A THREE-BYTE COMPARE
002200*                             WHEN BUMPING THE SUMMARY COUNTER
002300*                             (RM-0410).
002400* 2019-02-04 M. QURESHI       EXPANDED EXPLANATION COLUMN TO
002500*                             X(60) TO CARRY THE FULL RULE TEXT
002600*                             (RM-0688).
002700*=================================================================*
002800 01  ERV-RESULT-LINE.
002900     05  RL-REVIEWER-ID           PIC X(10).
003000     05  FILLER                   PIC X(01) VALUE ','.
003100     05  RL-AVG-REVIEW-TIME       PIC 9(12).
003200     05  FILLER                   PIC X(01) VALUE ','.
003300     05  RL-PAST-REVIEWS-COUNT    PIC 9(05).
003400     05  FILLER                   PIC X(01) VALUE ','.
003500     05  RL-EXPERIENCE-CATEGORY   PIC X(14).
003600     05  FILLER                   PIC X(01) VALUE ','.
003700     05  RL-TEAM-FAMILIARITY      PIC X(05).
003800     05  FILLER                   PIC X(01) VALUE ','.
003900     05  RL-CONTEXTUAL-KNOWLEDGE  PIC X(05).
004000     05  FILLER                   PIC X(01) VALUE ','.
004100     05  RL-EARLY-REVIEWER        PIC X(03).
004200*           FIRST-BYTE VIEW OF THE EARLY/NOT-EARLY FLAG - 'Y'
004300*           WHEN RL-EARLY-REVIEWER IS 'YES', 'N' OTHERWISE -
004400*           TESTED BY 3100-FORMAT-RESULT-LINE FOR THE SUMMARY
004500*           COUNT WITHOUT A THREE-BYTE COMPARE.
004600     05  RL-EARLY-FLAG-1ST REDEFINES
004700             RL-EARLY-REVIEWER    PIC X(01).
004800         88  RL-EARLY-FLAG-YES        VALUE 'Y'.
004900     05  FILLER                   PIC X(01) VALUE ','.
005000     05  RL-EXPLANATION           PIC X(60).
005100*=================================================================*
005200 01  ERV-HEADER-LINE.
005300     05  FILLER                   PIC X(36) VALUE
005400         'REVIEWER-ID,AVG-REVIEW-TIME-SECONDS,'.
005500     05  FILLER                   PIC X(36) VALUE
005600         'PAST-REVIEWS-COUNT,EXPERIENCE-CATEGO'.
005700     05  FILLER                   PIC X(37) VALUE
005800         'RY,TEAM-FAMILIARITY,CONTEXTUAL-KNOWLE'.
005900     05  FILLER                   PIC X(30) VALUE
006000         'DGE,EARLY-REVIEWER,EXPLANATION'.
006100*=================================================================*
