000100*=================================================================*
000200*PROGRAM NAME:    ERVREAD
000300*ORIGINAL AUTHOR: R. J. HALVERSEN
000400*
000500*MAINTENANCE LOG
000600*DATE       AUTHOR          MAINTENANCE REQUIREMENT
000700*---------- --------------- ----------------------------------
000800*1987-03-14 R.J. HALVERSEN   CREATED FOR CODE-REVIEW METRICS
000900*                            EXTRACT PROJECT (REQ RM-0114).
001000*                            READS THE REVIEW-EVENT EXTRACT AND
001100*                            HANDS BACK A TABLE OF EDITED ROWS.
001200*1989-11-02 R.J. HALVERSEN   ADDED CONTEXTUAL-KNOWLEDGE EDIT
001300*                            PER REQ RM-0161.
001400*1993-06-21 D. OKONKWO       WIDENED TIMESTAMP FIELDS TO
001500*                            9(12) TO SURVIVE THE SWITCH TO
001600*                            EPOCH-SECOND CLOCKS (REQ RM-0233).
001700*1998-09-09 D. OKONKWO       Y2K REVIEW - NO 2-DIGIT YEAR
001800*                            FIELDS READ OR WRITTEN BY THIS
001900*                            PROGRAM. NO CHANGE REQUIRED.
002000*                            SIGNED OFF RM-Y2K-0071.
002100*2004-02-17 T. ABERNATHY     REJECT COMPLETION-BEFORE-
002200*                            SUBMISSION ROWS INSTEAD OF LETTING
002300*                            A NEGATIVE TIME-TO-REVIEW THROUGH
002400*                            (RM-0410).
002500*2011-08-05 T. ABERNATHY     RAISED TABLE CEILING TO 9999 ROWS
002600*                            TO MATCH THE NEW ERVT LIMIT
002700*                            (RM-0552).
002800*2019-01-30 M. QURESHI       REWORKED FLAG EDIT TO ACCEPT
002900*                            MIXED-CASE TRUE/FALSE TEXT COMING
003000*                            OUT OF THE NEW REVIEW-TOOL EXPORT.
003100*                            RIGHT-JUSTIFIED THE NUMERIC INPUT
003200*                            FIELDS SO SHORT AMOUNTS PARSE
003300*                            CLEAN (RM-0688).
003400*=================================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.     ERVREAD.
003700 AUTHOR.         R. J. HALVERSEN.
003800 INSTALLATION.   COBOL DEVELOPMENT CENTER.
003900 DATE-WRITTEN.   03/14/1987.
004000 DATE-COMPILED.
004100 SECURITY.       NON-CONFIDENTIAL.
004200*=================================================================*
004300 ENVIRONMENT DIVISION.
004400*-----------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*-----------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3081.
004800 OBJECT-COMPUTER. IBM-3081.
004900 SPECIAL-NAMES.
005000     UPSI-0 IS ERV-TRACE-SWITCH ON ERV-TRACE-ON
005100                                OFF ERV-TRACE-OFF.
005200*-----------------------------------------------------------------*
005300 INPUT-OUTPUT SECTION.
005400*-----------------------------------------------------------------*
005500 FILE-CONTROL.
005600     SELECT REVIEW-EVENT-FILE ASSIGN TO ERVIN
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS  IS REVIEW-EVENT-STATUS.
005900*=================================================================*
006000 DATA DIVISION.
006100*-----------------------------------------------------------------*
006200 FILE SECTION.
006300*-----------------------------------------------------------------*
006400 FD  REVIEW-EVENT-FILE
006500     RECORDING MODE IS F.
006600 01  REVIEW-EVENT-LINE.
006700     05  REL-TEXT                 PIC X(96).
006800     05  FILLER                   PIC X(04).
006900*---------------------------------------------------------------*
007000 WORKING-STORAGE SECTION.
007100*---------------------------------------------------------------*
007200 01  WS-SWITCHES-MISC-FIELDS.
007300     05  REVIEW-EVENT-STATUS      PIC X(02) VALUE '00'.
007400         88  REVIEW-EVENT-OK               VALUE '00'.
007500         88  REVIEW-EVENT-EOF               VALUE '10'.
007600     05  END-OF-FILE-SW           PIC X(01) VALUE 'N'.
007700         88  END-OF-FILE                    VALUE 'Y'.
007800     05  HEADER-SKIPPED-SW        PIC X(01) VALUE 'N'.
007900         88  HEADER-SKIPPED                 VALUE 'Y'.
008000     05  WS-DELIMITED-FIELD-COUNT PIC S9(02) USAGE IS COMP.
008050     05  FILLER                   PIC X(03).
008100*---------------------------------------------------------------*
008200 01  WS-PARSED-FIELDS.
008300     05  WS-REVIEWER-ID           PIC X(10).
008400     05  WS-PAST-REVIEWS-TEXT     PIC X(05) JUSTIFIED RIGHT.
008500*       ALTERNATE NUMERIC VIEW USED ONLY AFTER WS-PAST-REVIEWS-
008600*       TEXT HAS BEEN PROVEN NUMERIC - AVOIDS A SEPARATE MOVE.
008700     05  WS-PAST-REVIEWS-NUM REDEFINES
008800             WS-PAST-REVIEWS-TEXT PIC 9(05).
008900     05  WS-SUBMISSION-TEXT       PIC X(12) JUSTIFIED RIGHT.
009000     05  WS-SUBMISSION-NUM REDEFINES
009100             WS-SUBMISSION-TEXT   PIC 9(12).
009200     05  WS-COMPLETION-TEXT       PIC X(12) JUSTIFIED RIGHT.
009300     05  WS-COMPLETION-NUM REDEFINES
009400             WS-COMPLETION-TEXT   PIC 9(12).
009500     05  WS-TEAM-FAMILIARITY-TXT  PIC X(05).
009600     05  WS-CONTEXTUAL-KNOW-TXT   PIC X(05).
009700     05  WS-SPARE-FIELD           PIC X(20).
009750     05  FILLER                   PIC X(05).
009800*---------------------------------------------------------------*
009900 01  WS-COMPUTED-FIELDS.
010000     05  WS-TIME-TO-REVIEW        PIC S9(13).
010050     05  FILLER                   PIC X(05).
010100*---------------------------------------------------------------*
010200 01  ERROR-DISPLAY-LINE.
010300     05  FILLER  PIC X(23) VALUE ' *** ERROR DURING FILE '.
010400     05  DL-ERROR-REASON          PIC X(07) VALUE SPACE.
010500     05  FILLER  PIC X(18) VALUE ' FILE STATUS IS : '.
010600     05  DL-FILE-STATUS           PIC X(02).
010700     05  FILLER  PIC X(05) VALUE ' *** '.
010800*---------------------------------------------------------------*
010900 01  WARNING-DISPLAY-LINE.
011000     05  FILLER  PIC X(29) VALUE
011100         ' *** SKIPPED REVIEW EVENT # '.
011200     05  WL-RECORD-NUMBER         PIC ZZZZZZ9.
011300     05  FILLER  PIC X(03) VALUE ' - '.
011400     05  WL-REASON                PIC X(40).
011500*=================================================================*
011600 LINKAGE SECTION.
011700 COPY ERVT.
011800*=================================================================*
011900 PROCEDURE DIVISION USING EVENT-TABLE-SIZE, EVENT-TABLE-INDEX,
012000     EVENT-RECORDS-READ, EVENT-RECORDS-REJECTED, EVENT-TABLE.
012100*-----------------------------------------------------------------*
012200 0000-MAIN-ROUTINE.
012300*-----------------------------------------------------------------*
012400     PERFORM 1000-INITIALIZATION.
012500     IF  REVIEW-EVENT-OK
012600         PERFORM 2000-PROCESS-EVENT-FILE THRU 2000-EXIT
012700             UNTIL END-OF-FILE.
012800     PERFORM 3000-CLOSE-FILES.
012900     GOBACK.
013000*-----------------------------------------------------------------*
013100 1000-INITIALIZATION.
013200*-----------------------------------------------------------------*
013300     MOVE ZERO TO EVENT-TABLE-SIZE
013400                  EVENT-TABLE-INDEX
013500                  EVENT-RECORDS-READ
013600                  EVENT-RECORDS-REJECTED.
013700     OPEN INPUT REVIEW-EVENT-FILE.
013800     IF  REVIEW-EVENT-STATUS NOT = '00'
013900         MOVE 'OPEN'              TO DL-ERROR-REASON
014000         PERFORM 9900-INVALID-FILE-STATUS.
014100*-----------------------------------------------------------------*
014200 2000-PROCESS-EVENT-FILE.
014300*-----------------------------------------------------------------*
014400     PERFORM 2100-READ-EVENT-RECORD.
014500     IF  END-OF-FILE
014600         GO TO 2000-EXIT.
014700     IF  NOT HEADER-SKIPPED
014800         SET HEADER-SKIPPED TO TRUE
014900         GO TO 2000-EXIT.
015000     ADD 1 TO EVENT-RECORDS-READ.
015100     PERFORM 2200-PARSE-EVENT-LINE.
015200     PERFORM 2300-VALIDATE-EVENT.
015300     IF  EV-VALID
015400         PERFORM 2400-STORE-EVENT
015500     ELSE
015600         ADD 1 TO EVENT-RECORDS-REJECTED.
015700 2000-EXIT.
015800     EXIT.
015900*-----------------------------------------------------------------*
016000 2100-READ-EVENT-RECORD.
016100*-----------------------------------------------------------------*
016200     READ REVIEW-EVENT-FILE
016300         AT END
016400             SET END-OF-FILE TO TRUE.
016500*-----------------------------------------------------------------*
016600 2200-PARSE-EVENT-LINE.
016700*-----------------------------------------------------------------*
016800     MOVE SPACE TO WS-PARSED-FIELDS.
016900     MOVE ZERO  TO WS-DELIMITED-FIELD-COUNT.
017000     SET  EV-NOT-VALID TO TRUE.
017100     UNSTRING REL-TEXT DELIMITED BY ','
017200         INTO WS-REVIEWER-ID
017300              WS-PAST-REVIEWS-TEXT
017400              WS-SUBMISSION-TEXT
017500              WS-COMPLETION-TEXT
017600              WS-TEAM-FAMILIARITY-TXT
017700              WS-CONTEXTUAL-KNOW-TXT
017800              WS-SPARE-FIELD
017900         TALLYING IN WS-DELIMITED-FIELD-COUNT.
018000     INSPECT WS-PAST-REVIEWS-TEXT REPLACING LEADING SPACE BY ZERO.
018100     INSPECT WS-SUBMISSION-TEXT   REPLACING LEADING SPACE BY ZERO.
018200     INSPECT WS-COMPLETION-TEXT   REPLACING LEADING SPACE BY ZERO.
018300     PERFORM 2210-UPPERCASE-FLAGS.
018400*-----------------------------------------------------------------*
018500 2210-UPPERCASE-FLAGS.
018600*-----------------------------------------------------------------*
018700     INSPECT WS-TEAM-FAMILIARITY-TXT
018800         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
018900                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019000     INSPECT WS-CONTEXTUAL-KNOW-TXT
019100         CONVERTING 'abcdefghijklmnopqrstuvwxyz'
019200                 TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
019300*-----------------------------------------------------------------*
019400 2300-VALIDATE-EVENT.
019500*-----------------------------------------------------------------*
019600     MOVE ZERO TO WS-TIME-TO-REVIEW.
019700     IF  WS-DELIMITED-FIELD-COUNT < 6
019800         MOVE 'FEWER THAN 6 FIELDS ON LINE'     TO WL-REASON
019900         PERFORM 2900-DISPLAY-WARNING
020000     ELSE
020100     IF  WS-REVIEWER-ID = SPACE
020200         MOVE 'MISSING REVIEWER-ID'             TO WL-REASON
020300         PERFORM 2900-DISPLAY-WARNING
020400     ELSE
020500     IF  WS-PAST-REVIEWS-TEXT NOT NUMERIC
020600      OR WS-SUBMISSION-TEXT   NOT NUMERIC
020700      OR WS-COMPLETION-TEXT   NOT NUMERIC
020800         MOVE 'NON-NUMERIC AMOUNT OR TIMESTAMP'  TO WL-REASON
020900         PERFORM 2900-DISPLAY-WARNING
021000     ELSE
021100         COMPUTE WS-TIME-TO-REVIEW =
021200             WS-COMPLETION-NUM - WS-SUBMISSION-NUM
021300         IF  WS-SUBMISSION-NUM > ZERO
021400          AND WS-COMPLETION-NUM > ZERO
021500          AND WS-TIME-TO-REVIEW  > ZERO
021600             SET EV-VALID TO TRUE
021700         ELSE
021800             MOVE 'TIMESTAMP OR TIME-TO-REVIEW NOT > 0'
021900                                     TO WL-REASON
022000             PERFORM 2900-DISPLAY-WARNING.
022100*-----------------------------------------------------------------*
022200 2400-STORE-EVENT.
022300*-----------------------------------------------------------------*
022400     ADD 1 TO EVENT-TABLE-SIZE.
022500     SET  EV-INDEX TO EVENT-TABLE-SIZE.
022600     MOVE WS-REVIEWER-ID          TO EV-REVIEWER-ID (EV-INDEX).
022700     MOVE WS-PAST-REVIEWS-NUM     TO EV-PAST-REVIEWS-COUNT (EV-INDEX).
022800     MOVE WS-SUBMISSION-NUM       TO EV-SUBMISSION-TIMESTAMP (EV-INDEX).
022900     MOVE WS-COMPLETION-NUM       TO EV-COMPLETION-TIMESTAMP (EV-INDEX).
023000     MOVE WS-TIME-TO-REVIEW       TO EV-TIME-TO-REVIEW (EV-INDEX).
023100     MOVE WS-TEAM-FAMILIARITY-TXT TO EV-TEAM-FAMILIARITY (EV-INDEX).
023200     MOVE WS-CONTEXTUAL-KNOW-TXT  TO EV-CONTEXTUAL-KNOWLEDGE (EV-INDEX).
023300     SET  EV-VALID (EV-INDEX)     TO TRUE.
023400*-----------------------------------------------------------------*
023500 2900-DISPLAY-WARNING.
023600*-----------------------------------------------------------------*
023700     MOVE EVENT-RECORDS-READ      TO WL-RECORD-NUMBER.
023800     DISPLAY WARNING-DISPLAY-LINE.
023900*-----------------------------------------------------------------*
024000 3000-CLOSE-FILES.
024100*-----------------------------------------------------------------*
024200     CLOSE REVIEW-EVENT-FILE.
024300*-----------------------------------------------------------------*
024400 9900-INVALID-FILE-STATUS.
024500*-----------------------------------------------------------------*
024600     MOVE REVIEW-EVENT-STATUS     TO DL-FILE-STATUS.
024700     DISPLAY ERROR-DISPLAY-LINE.
024800     SET END-OF-FILE TO TRUE.
024900*=================================================================*
