000100*=================================================================*
000200*PROGRAM NAME:    ERVANLZ
000300*ORIGINAL AUTHOR: R. J. HALVERSEN
000400*
000500*MAINTENANCE LOG
000600*DATE       AUTHOR          MAINTENANCE REQUIREMENT
000700*---------- --------------- ----------------------------------
000800*1987-03-20 R.J. HALVERSEN   CREATED FOR CODE-REVIEW METRICS
000900*                            EXTRACT PROJECT (REQ RM-0114).
001000*                            CALLS ERVREAD FOR THE EDITED
001100*                            EVENT TABLE, GROUPS BY REVIEWER,
001200*                            AND WRITES THE RESULTS FILE.
001300*1989-11-05 R.J. HALVERSEN   ADDED CONTEXTUAL-KNOWLEDGE INTO
001400*                            THE EARLY-REVIEWER SCORING PER
001500*                            REQ RM-0161.
001600*1993-06-24 D. OKONKWO       WIDENED AVERAGE FIELDS TO MATCH
001700*                            THE EPOCH-SECOND CLOCK CHANGE IN
001800*                            ERVT (REQ RM-0233).
001900*1998-09-09 D. OKONKWO       Y2K REVIEW - NO 2-DIGIT YEAR
002000*                            FIELDS IN THIS PROGRAM. NO CHANGE
002100*                            REQUIRED. SIGNED OFF RM-Y2K-0071.
002200*2004-02-19 T. ABERNATHY     REWORKED THE OLD FLAT "FASTER
002300*                            THAN AVERAGE" TEST INTO THE
002400*                            TWO-TIER EXPERIENCED / FAMILIAR
002500*                            RULE SET REQUESTED BY THE
002600*                            REVIEW-QUALITY COMMITTEE
002700*                            (RM-0410).
002800*2011-08-09 T. ABERNATHY     SORT THE RESULTS FILE BY
002900*                            REVIEWER-ID ASCENDING SO THE
003000*                            NIGHTLY DIFF JOB STOPS FLAGGING
003100*                            RE-ORDERED ROWS (RM-0552).
003200*2019-02-04 M. QURESHI       ADDED THE RUN-SUMMARY DISPLAY
003300*                            LINES AND THE REJECTED-EVENT
003400*                            COUNT REQUESTED BY OPERATIONS
003500*                            (RM-0688).
003600*=================================================================*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.     ERVANLZ.
003900 AUTHOR.         R. J. HALVERSEN.
004000 INSTALLATION.   COBOL DEVELOPMENT CENTER.
004100 DATE-WRITTEN.   03/20/1987.
004200 DATE-COMPILED.
004300 SECURITY.       NON-CONFIDENTIAL.
004400*=================================================================*
004500 ENVIRONMENT DIVISION.
004600*-----------------------------------------------------------------*
004700 CONFIGURATION SECTION.
004800*-----------------------------------------------------------------*
004900 SOURCE-COMPUTER. IBM-3081.
005000 OBJECT-COMPUTER. IBM-3081.
005100 SPECIAL-NAMES.
005200     UPSI-0 IS ERV-TRACE-SWITCH ON ERV-TRACE-ON
005300                                OFF ERV-TRACE-OFF.
005400*-----------------------------------------------------------------*
005500 INPUT-OUTPUT SECTION.
005600*-----------------------------------------------------------------*
005700 FILE-CONTROL.
005800     SELECT RESULTS-FILE ASSIGN TO ERVOUT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS  IS RESULTS-FILE-STATUS.
006100     SELECT SORT-WORK-FILE ASSIGN TO SRTWK.
006200*=================================================================*
006300 DATA DIVISION.
006400*-----------------------------------------------------------------*
006500 FILE SECTION.
006600*-----------------------------------------------------------------*
006700 FD  RESULTS-FILE
006800     RECORDING MODE IS F.
006900 01  RESULTS-RECORD.
006925     05  RR-TEXT                      PIC X(139).
006950     05  FILLER                       PIC X(011).
007000*-----------------------------------------------------------------*
007100 SD  SORT-WORK-FILE.
007200 01  SORT-RECORD.
007300     05  SR-REVIEWER-ID               PIC X(10).
007400     05  SR-AVG-REVIEW-TIME           PIC 9(12).
007500     05  SR-PAST-REVIEWS-COUNT        PIC 9(05).
007600     05  SR-EXPERIENCE-CATEGORY       PIC X(14).
007700     05  SR-TEAM-FAMILIARITY          PIC X(05).
007800     05  SR-CONTEXTUAL-KNOWLEDGE      PIC X(05).
007900     05  SR-EARLY-REVIEWER            PIC X(03).
008000     05  SR-EXPLANATION               PIC X(60).
008100     05  FILLER                       PIC X(10).
008200*---------------------------------------------------------------*
008300 WORKING-STORAGE SECTION.
008400*---------------------------------------------------------------*
008500 01  WS-SWITCHES-MISC-FIELDS.
008600     05  RESULTS-FILE-STATUS          PIC X(02) VALUE '00'.
008700         88  RESULTS-FILE-OK                    VALUE '00'.
008800     05  SORT-EOF-SW                  PIC X(01) VALUE 'N'.
008900         88  SORT-END-OF-FILE                   VALUE 'Y'.
009000     05  FILLER                       PIC X(05).
009100*---------------------------------------------------------------*
009200 01  GLOBAL-ACCUMULATION-FIELDS.
009300     05  GLOBAL-SUM-TIME-TO-REVIEW    PIC S9(17) USAGE COMP.
009400     05  GLOBAL-EVENT-COUNT           PIC S9(07) USAGE COMP.
009500     05  GLOBAL-AVERAGE-TIME          PIC S9(10)V99.
009600     05  GLOBAL-AVERAGE-TIME-85PCT    PIC S9(10)V99.
009700     05  FILLER                       PIC X(05).
009800*---------------------------------------------------------------*
009900 01  WS-SUMMARY-COUNTERS.
010000     05  SUMMARY-TOTAL-REVIEWERS      PIC S9(05) USAGE COMP.
010100     05  SUMMARY-EARLY-REVIEWERS      PIC S9(05) USAGE COMP.
010200     05  SUMMARY-NOT-EARLY-REVIEWERS  PIC S9(05) USAGE COMP.
010300     05  FILLER                       PIC X(05).
010400*---------------------------------------------------------------*
010500 01  REVIEWER-ACCUMULATION-FIELDS.
010600     05  REVIEWER-TABLE-SIZE          PIC S9(04) USAGE COMP.
010700     05  REVIEWER-TABLE OCCURS 1 TO 999 TIMES
010800                 DEPENDING ON REVIEWER-TABLE-SIZE
010900                 INDEXED BY REV-INDEX.
011000         10  RT-REVIEWER-ID            PIC X(10).
011100         10  RT-PAST-REVIEWS-COUNT     PIC 9(05).
011200         10  RT-EXPERIENCE-SW          PIC X(01).
011300             88  RT-EXPERIENCED               VALUE 'Y'.
011400             88  RT-NOT-EXPERIENCED           VALUE 'N'.
011500         10  RT-TEAM-FAM-SW            PIC X(01).
011600             88  RT-TEAM-FAM-ANY              VALUE 'Y'.
011700             88  RT-TEAM-FAM-NONE             VALUE 'N'.
011800         10  RT-CTX-KNOW-SW            PIC X(01).
011900             88  RT-CTX-KNOW-ANY              VALUE 'Y'.
012000             88  RT-CTX-KNOW-NONE             VALUE 'N'.
012100         10  RT-EARLY-SW               PIC X(01).
012200             88  RT-EARLY                     VALUE 'Y'.
012300             88  RT-NOT-EARLY                 VALUE 'N'.
012400         10  RT-EVENT-COUNT            PIC S9(07) USAGE COMP.
012500         10  RT-SUM-TIME-TO-REVIEW     PIC S9(15) USAGE COMP.
012600         10  RT-AVERAGE-TIME           PIC S9(10)V99.
012700*           WHOLE-DIGIT-STRING VIEW OF THE 2-DECIMAL AVERAGE -
012800*           DIVIDING THIS BY 100 GIVES WHOLE SECONDS TRUNCATED,
012900*           NOT ROUNDED, WITHOUT AN INTRINSIC FUNCTION.
013000         10  RT-AVERAGE-TIME-100X REDEFINES
013100                 RT-AVERAGE-TIME       PIC S9(12).
013200         10  RT-EXPLANATION            PIC X(60).
013300         10  FILLER                    PIC X(10).
013400 COPY ERVT.
013500 COPY ERVFORM.
013600*=================================================================*
013700 PROCEDURE DIVISION.
013800*-----------------------------------------------------------------*
013900 0000-MAIN-PROCESSING.
014000*-----------------------------------------------------------------*
014100     PERFORM 1000-INITIALIZATION.
014200     CALL 'ERVREAD' USING EVENT-TABLE-SIZE, EVENT-TABLE-INDEX,
014300         EVENT-RECORDS-READ, EVENT-RECORDS-REJECTED, EVENT-TABLE.
014400     PERFORM 1500-BUILD-REVIEWER-TABLE.
014500     PERFORM 1600-COMPUTE-GLOBAL-AVERAGE.
014600     SORT SORT-WORK-FILE
014700          ON ASCENDING KEY SR-REVIEWER-ID
014800          INPUT PROCEDURE IS 2000-PROCESS-REVIEWER-TABLE
014900          OUTPUT PROCEDURE IS 3000-WRITE-RESULTS-FILE.
015000     PERFORM 4000-CLOSE-AND-DISPLAY-SUMMARY.
015100     GOBACK.
015200*-----------------------------------------------------------------*
015300 1000-INITIALIZATION.
015400*-----------------------------------------------------------------*
015500     MOVE ZERO TO REVIEWER-TABLE-SIZE
015600                  GLOBAL-SUM-TIME-TO-REVIEW
015700                  GLOBAL-EVENT-COUNT
015800                  GLOBAL-AVERAGE-TIME
015900                  GLOBAL-AVERAGE-TIME-85PCT
016000                  SUMMARY-TOTAL-REVIEWERS
016100                  SUMMARY-EARLY-REVIEWERS
016200                  SUMMARY-NOT-EARLY-REVIEWERS.
016300     OPEN OUTPUT RESULTS-FILE.
016400     IF  RESULTS-FILE-STATUS NOT = '00'
016500         DISPLAY ' *** ERROR OPENING RESULTS FILE - STATUS: '
016600             RESULTS-FILE-STATUS.
016700*-----------------------------------------------------------------*
016800 1500-BUILD-REVIEWER-TABLE.
016900*-----------------------------------------------------------------*
017000     SET EVENT-TABLE-INDEX TO 1.
017100     PERFORM 1510-FIND-OR-ADD-REVIEWER
017200         UNTIL EVENT-TABLE-INDEX > EVENT-TABLE-SIZE.
017300*-----------------------------------------------------------------*
017400 1510-FIND-OR-ADD-REVIEWER.
017500*-----------------------------------------------------------------*
017600     IF  REVIEWER-TABLE-SIZE = ZERO
017700         PERFORM 1530-ADD-NEW-REVIEWER
017800     ELSE
017900         SET REV-INDEX TO 1
018000         SEARCH REVIEWER-TABLE
018100             AT END
018200                 PERFORM 1530-ADD-NEW-REVIEWER
018300             WHEN RT-REVIEWER-ID (REV-INDEX) =
018400                      EV-REVIEWER-ID (EVENT-TABLE-INDEX)
018500                 PERFORM 1520-ACCUMULATE-REVIEWER-EVENT.
018600     ADD 1 TO EVENT-TABLE-INDEX.
018700*-----------------------------------------------------------------*
018800 1520-ACCUMULATE-REVIEWER-EVENT.
018900*-----------------------------------------------------------------*
019000     ADD EV-TIME-TO-REVIEW (EVENT-TABLE-INDEX)
019100         TO RT-SUM-TIME-TO-REVIEW (REV-INDEX).
019200     ADD 1 TO RT-EVENT-COUNT (REV-INDEX).
019300     IF  EV-TEAM-FAMILIARITY (EVENT-TABLE-INDEX) = 'TRUE '
019400         SET RT-TEAM-FAM-ANY (REV-INDEX) TO TRUE.
019500     IF  EV-CONTEXTUAL-KNOWLEDGE (EVENT-TABLE-INDEX) = 'TRUE '
019600         SET RT-CTX-KNOW-ANY (REV-INDEX) TO TRUE.
019700     ADD EV-TIME-TO-REVIEW (EVENT-TABLE-INDEX)
019800         TO GLOBAL-SUM-TIME-TO-REVIEW.
019900     ADD 1 TO GLOBAL-EVENT-COUNT.
020000*-----------------------------------------------------------------*
020100 1530-ADD-NEW-REVIEWER.
020200*-----------------------------------------------------------------*
020300     ADD 1 TO REVIEWER-TABLE-SIZE.
020400     SET  REV-INDEX TO REVIEWER-TABLE-SIZE.
020500     MOVE EV-REVIEWER-ID (EVENT-TABLE-INDEX)
020600                              TO RT-REVIEWER-ID (REV-INDEX).
020700     MOVE EV-PAST-REVIEWS-COUNT (EVENT-TABLE-INDEX)
020800                              TO RT-PAST-REVIEWS-COUNT (REV-INDEX).
020900     MOVE ZERO                TO RT-EVENT-COUNT (REV-INDEX)
021000                                 RT-SUM-TIME-TO-REVIEW (REV-INDEX).
021100     SET  RT-TEAM-FAM-NONE (REV-INDEX) TO TRUE.
021200     SET  RT-CTX-KNOW-NONE (REV-INDEX) TO TRUE.
021300     SET  RT-NOT-EARLY (REV-INDEX)     TO TRUE.
021400     PERFORM 1520-ACCUMULATE-REVIEWER-EVENT.
021500*-----------------------------------------------------------------*
021600 1600-COMPUTE-GLOBAL-AVERAGE.
021700*-----------------------------------------------------------------*
021800     IF  GLOBAL-EVENT-COUNT > ZERO
021900         COMPUTE GLOBAL-AVERAGE-TIME =
022000             GLOBAL-SUM-TIME-TO-REVIEW / GLOBAL-EVENT-COUNT
022100         COMPUTE GLOBAL-AVERAGE-TIME-85PCT =
022200             GLOBAL-AVERAGE-TIME * 0.85
022300     ELSE
022400         MOVE ZERO TO GLOBAL-AVERAGE-TIME
022500                      GLOBAL-AVERAGE-TIME-85PCT.
022600*-----------------------------------------------------------------*
022700 2000-PROCESS-REVIEWER-TABLE SECTION.
022800*-----------------------------------------------------------------*
022900     SET REV-INDEX TO 1.
023000     PERFORM 2100-SCORE-ONE-REVIEWER
023100         UNTIL REV-INDEX > REVIEWER-TABLE-SIZE.
023200 2000-DUMMY     SECTION.
023300*-----------------------------------------------------------------*
023400 2100-SCORE-ONE-REVIEWER.
023500*-----------------------------------------------------------------*
023600     PERFORM 2110-COMPUTE-REVIEWER-AVERAGE.
023700     PERFORM 2200-APPLY-PREDICTION-RULES.
023800     PERFORM 2900-RELEASE-REVIEWER-RECORD.
023900     SET REV-INDEX UP BY 1.
024000*-----------------------------------------------------------------*
024100 2110-COMPUTE-REVIEWER-AVERAGE.
024200*-----------------------------------------------------------------*
024300     IF  RT-EVENT-COUNT (REV-INDEX) > ZERO
024400         COMPUTE RT-AVERAGE-TIME (REV-INDEX) =
024500             RT-SUM-TIME-TO-REVIEW (REV-INDEX) /
024600             RT-EVENT-COUNT (REV-INDEX)
024700     ELSE
024800         MOVE ZERO TO RT-AVERAGE-TIME (REV-INDEX).
024900     IF  RT-PAST-REVIEWS-COUNT (REV-INDEX) >= 5
025000         SET RT-EXPERIENCED (REV-INDEX)     TO TRUE
025100     ELSE
025200         SET RT-NOT-EXPERIENCED (REV-INDEX) TO TRUE.
025300*-----------------------------------------------------------------*
025400 2200-APPLY-PREDICTION-RULES.
025500*-----------------------------------------------------------------*
025600     IF  RT-EVENT-COUNT (REV-INDEX) = ZERO
025700         SET  RT-NOT-EARLY (REV-INDEX) TO TRUE
025800         MOVE 'Insufficient data.'
025900                              TO RT-EXPLANATION (REV-INDEX)
026000     ELSE
026100     IF  RT-AVERAGE-TIME (REV-INDEX) < GLOBAL-AVERAGE-TIME
026200      AND RT-EXPERIENCED (REV-INDEX)
026300         SET  RT-EARLY (REV-INDEX)     TO TRUE
026400         MOVE 'Faster than global average and experienced.'
026500                              TO RT-EXPLANATION (REV-INDEX)
026600     ELSE
026700     IF  RT-AVERAGE-TIME (REV-INDEX) < GLOBAL-AVERAGE-TIME-85PCT
026800      AND (RT-TEAM-FAM-ANY (REV-INDEX) OR RT-CTX-KNOW-ANY (REV-INDEX))
026900         SET  RT-EARLY (REV-INDEX)     TO TRUE
027000         MOVE 'Significantly faster and familiar with code/con
027100-            'text.'
027200                              TO RT-EXPLANATION (REV-INDEX)
027300     ELSE
027400         SET  RT-NOT-EARLY (REV-INDEX) TO TRUE
027500         MOVE 'No early-review rule matched.'
027600                              TO RT-EXPLANATION (REV-INDEX).
027700*-----------------------------------------------------------------*
027800 2900-RELEASE-REVIEWER-RECORD.
027900*-----------------------------------------------------------------*
028000     MOVE RT-REVIEWER-ID (REV-INDEX)   TO SR-REVIEWER-ID.
028100     COMPUTE SR-AVG-REVIEW-TIME =
028200         RT-AVERAGE-TIME-100X (REV-INDEX) / 100.
028300     MOVE RT-PAST-REVIEWS-COUNT (REV-INDEX)
028400                                       TO SR-PAST-REVIEWS-COUNT.
028500     IF  RT-EXPERIENCED (REV-INDEX)
028600         MOVE 'Experienced'            TO SR-EXPERIENCE-CATEGORY
028700     ELSE
028800         MOVE 'Low Experience'         TO SR-EXPERIENCE-CATEGORY.
028900     IF  RT-TEAM-FAM-ANY (REV-INDEX)
029000         MOVE 'true'                   TO SR-TEAM-FAMILIARITY
029100     ELSE
029200         MOVE 'false'                  TO SR-TEAM-FAMILIARITY.
029300     IF  RT-CTX-KNOW-ANY (REV-INDEX)
029400         MOVE 'true'                   TO SR-CONTEXTUAL-KNOWLEDGE
029500     ELSE
029600         MOVE 'false'                  TO SR-CONTEXTUAL-KNOWLEDGE.
029700     IF  RT-EARLY (REV-INDEX)
029800         MOVE 'YES'                    TO SR-EARLY-REVIEWER
029900     ELSE
030000         MOVE 'NO'                     TO SR-EARLY-REVIEWER.
030100     MOVE RT-EXPLANATION (REV-INDEX)   TO SR-EXPLANATION.
030200     RELEASE SORT-RECORD.
030300*-----------------------------------------------------------------*
030400 3000-WRITE-RESULTS-FILE SECTION.
030500*-----------------------------------------------------------------*
030600     WRITE RESULTS-RECORD FROM ERV-HEADER-LINE.
030700     PERFORM 3100-RETURN-AND-FORMAT-ROW
030800         UNTIL SORT-END-OF-FILE.
030900 3000-DUMMY     SECTION.
031000*-----------------------------------------------------------------*
031100 3100-RETURN-AND-FORMAT-ROW.
031200*-----------------------------------------------------------------*
031300     RETURN SORT-WORK-FILE
031400         AT END
031500             SET SORT-END-OF-FILE TO TRUE.
031600     IF  NOT SORT-END-OF-FILE
031700         PERFORM 3200-FORMAT-AND-WRITE-ROW.
031800*-----------------------------------------------------------------*
031900 3200-FORMAT-AND-WRITE-ROW.
032000*-----------------------------------------------------------------*
032100     MOVE SR-REVIEWER-ID              TO RL-REVIEWER-ID.
032200     MOVE SR-AVG-REVIEW-TIME          TO RL-AVG-REVIEW-TIME.
032300     MOVE SR-PAST-REVIEWS-COUNT       TO RL-PAST-REVIEWS-COUNT.
032400     MOVE SR-EXPERIENCE-CATEGORY      TO RL-EXPERIENCE-CATEGORY.
032500     MOVE SR-TEAM-FAMILIARITY         TO RL-TEAM-FAMILIARITY.
032600     MOVE SR-CONTEXTUAL-KNOWLEDGE     TO RL-CONTEXTUAL-KNOWLEDGE.
032700     MOVE SR-EARLY-REVIEWER           TO RL-EARLY-REVIEWER.
032800     MOVE SR-EXPLANATION              TO RL-EXPLANATION.
032900     WRITE RESULTS-RECORD FROM ERV-RESULT-LINE.
033000     ADD 1 TO SUMMARY-TOTAL-REVIEWERS.
033100     IF  RL-EARLY-FLAG-YES
033200         ADD 1 TO SUMMARY-EARLY-REVIEWERS.
033300*-----------------------------------------------------------------*
033400 4000-CLOSE-AND-DISPLAY-SUMMARY.
033500*-----------------------------------------------------------------*
033600     CLOSE RESULTS-FILE.
033700     COMPUTE SUMMARY-NOT-EARLY-REVIEWERS =
033800         SUMMARY-TOTAL-REVIEWERS - SUMMARY-EARLY-REVIEWERS.
034000     DISPLAY 'EARLY-REVIEWER ANALYSIS RUN COMPLETE'.
034100     DISPLAY '  REVIEW EVENTS READ ........ ' EVENT-RECORDS-READ.
034200     DISPLAY '  REVIEW EVENTS REJECTED .... '
034300              EVENT-RECORDS-REJECTED.
034400     DISPLAY '  REVIEWERS PROCESSED ....... ' REVIEWER-TABLE-SIZE.
034500     DISPLAY '  GLOBAL AVERAGE TIME-TO-REVIEW  '
034600              GLOBAL-AVERAGE-TIME.
034700     DISPLAY '  TOTAL REVIEWERS ............ '
034800              SUMMARY-TOTAL-REVIEWERS.
034900     DISPLAY '  EARLY REVIEWERS ............ '
035000              SUMMARY-EARLY-REVIEWERS.
035100     DISPLAY '  NOT EARLY REVIEWERS ........ '
035200              SUMMARY-NOT-EARLY-REVIEWERS.
035300*=================================================================*
